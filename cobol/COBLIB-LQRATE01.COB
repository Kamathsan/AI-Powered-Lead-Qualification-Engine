      *====================================================             00000010
       IDENTIFICATION                            DIVISION.              00000020
      *====================================================             00000030
       PROGRAM-ID. LQRATE01.                                            00000040
       AUTHOR. V.LEAL.                                                  00000050
       INSTALLATION. FOURSYS.                                           00000060
       DATE-WRITTEN. 05/17/1991.                                        00000070
       DATE-COMPILED.                                                   00000080
       SECURITY. CONFIDENCIAL - USO INTERNO FOURSYS.                    00000090
      *===================================================*             00000100
      *  AUTOR   : VICTOR LEAL                            *             00000110
      *  EMPRESA : FOURSYS                                *             00000120
      *  OBJETIVO: TRIAGEM (RATING) DE VAGAS CAPTADAS NO   *            00000130
      *            SITE DE EMPREGOS PARA O FUNIL COMER-    *            00000140
      *            CIAL DE SERVICOS DE GAMES. LE O ARQUIVO *            00000150
      *            DE VAGAS (LEADS), CLASSIFICA O CARGO,   *            00000160
      *            CONSULTA O CADASTRO DE EMPRESAS, APURA  *            00000170
      *            SE A EMPRESA E DO RAMO DE GAMES, CALCULA*            00000180
      *            PONTUACAO PONDERADA, APLICA A REGRA DE  *            00000190
      *            QUALIFICACAO E GRAVA O ARQUIVO DE SAIDA *            00000200
      *            (RESULTS) MAIS O RESUMO DO LOTE.        *            00000210
      *---------------------------------------------------*             00000220
      *  ARQUIVOS:                                         *            00000230
      *  DDNAME             I/O           INCLUDE/BOOK     *            00000240
      *  LEADS               I             #LQLEAD         *            00000250
      *  COMPANIES           I             #LQCOMP         *            00000260
      *  RESULTS             O             #LQRSLT         *            00000270
      *  SUMMARY             O             #LQSUM          *            00000280
      *===================================================*             00000290
      *---------------------------------------------------*             00000300
      * HISTORICO DE ALTERACOES                           *             00000310
      *---------------------------------------------------*             00000320
      * 17/05/91 VL   PROGRAMA ORIGINAL - RQ 91-0118.      *            00000330
      * 02/09/91 VL   INCLUIDA TABELA DE FAIXA DE FUNCIO-  *            00000340
      *               NARIOS E RECEITA NO CALCULO DE       *            00000350
      *               PONTUACAO - RQ 91-0204.              *            00000360
      * 14/01/92 VL   CORRIGIDA BUSCA BINARIA NA TABELA DE *            00000370
      *               EMPRESAS (SEARCH ALL FALHAVA COM     *            00000380
      *               TABELA VAZIA) - RQ 92-0011.          *            00000390
      * 22/06/92 MCS  INCLUIDA REGRA DE PALAVRA PADRAO     *            00000400
      *               'INTERN'/'INTERNSHIP' NA NORMALIZA-  *            00000410
      *               CAO DO CARGO - RQ 92-0390.           *            00000420
      * 03/11/93 VL   AJUSTADO LIMITE DA TABELA DE URL     *            00000430
      *               JA PROCESSADA PARA 5000 - RQ 93-0512 *            00000440
      * 19/04/94 MCS  INCLUIDA LISTA DE EMPRESAS CONHECIDAS*            00000450
      *               DO RAMO DE GAMES (ANTES SO HAVIA A   *            00000460
      *               HEURISTICA POR PALAVRA) - RQ 94-0147.*            00000470
      * 08/08/95 VL   REVISADA REGRA DE PONTUACAO PARA      *           00000480
      *               CONSIDERAR REGIAO DA SEDE - RQ 95-0289*           00000490
      * 21/02/96 JPS  INCLUIDO RESUMO POR FAIXA DE SERVICO *            00000500
      *               (ART/CO-DEV/FULL/NONE) NO RELATORIO  *            00000510
      *               DE FECHAMENTO - RQ 96-0073.          *            00000520
      * 11/10/96 JPS  CORRIGIDO CALCULO DA MEDIA DE PONTOS *            00000530
      *               QUANDO ZERO REGISTROS EMITIDOS       *            00000540
      *               (DIVISAO POR ZERO) - RQ 96-0511.      *           00000550
      * 30/06/97 MCS  INCLUIDA SUPRESSAO DE URL DUPLICADA  *            00000560
      *               NO MESMO LOTE - RQ 97-0244.          *            00000570
      * 15/12/97 VL   REVISADA TABELA DE SERVICO PARA TESTAR*           00000580
      *               CHAVES DA MAIOR PARA A MENOR (ANTES  *            00000590
      *               'DESIGN' PODIA VENCER 'LEVEL DESIGNER'*           00000600
      *               POR ENGANO) - RQ 97-0559.            *            00000610
      * 09/03/98 JPS  PREPARACAO PARA VIRADA DO ANO 2000 - *            00000620
      *               REVISADOS CAMPOS DE DATA NO CABECALHO*            00000630
      *               DO JOB (SEM CAMPO DE DATA COM 2      *            00000640
      *               POSICOES NESTE PROGRAMA) - RQ 98-0091*            00000650
      * 17/11/98 JPS  CONFIRMADA AUSENCIA DE CAMPOS DE ANO  *           00000660
      *               COM 2 DIGITOS APOS REVISAO GERAL      *           00000670
      *               PARA O ANO 2000 - RQ 98-0467.         *           00000680
      * 26/01/99 MCS  INCLUIDA EMPRESA 'CD PROJEKT RED' NA *            00000690
      *               TABELA DE GAME CONHECIDO - RQ 99-0033*            00000700
      * 14/07/00 VL   AJUSTADO LIMITE DA TABELA DE EMPRESAS *           00000710
      *               PARA 2000 REGISTROS (CADASTRO CRESCEU*            00000720
      *               NO POS-ANO-2000) - RQ 00-0288.       *            00000730
      * 19/09/01 JPS  INCLUIDO INDICADOR UPSI-0 PARA RASTRO *           00000740
      *               DE DEPURACAO ACIONADO VIA JCL         *           00000750
      *               PARM - RQ 01-0356.                   *            00000760
      * 02/05/03 MCS  REVISADA REGRA LEGADA PARA GRAVAR A   *           00000770
      *               LISTA DE MOTIVOS SEMPRE NOS CINCO     *           00000780
      *               CRITERIOS, MESMO QUANDO APROVADO -    *           00000790
      *               RQ 03-0179.                           *           00000800
      * 27/10/05 VL   INCLUIDA FAIXA DE PONTUACAO PONDERADA *           00000810
      *               COMO CRITERIO ALTERNATIVO DE          *           00000820
      *               QUALIFICACAO (>= 75 POR PONTOS) -     *           00000830
      *               RQ 05-0422.                           *           00000840
      *---------------------------------------------------*             00000850
      *====================================================             00000860
       ENVIRONMENT                               DIVISION.              00000870
      *====================================================             00000880
       CONFIGURATION                             SECTION.               00000890
       SPECIAL-NAMES.                                                   00000900
           C01 IS TOP-OF-FORM                                           00000910
           CLASS CLASSE-MINUSCULA IS 'a' THRU 'z'                       00000920
           CLASS CLASSE-DIGITO    IS '0' THRU '9'.                      00000930
                                                                        00000940
       INPUT-OUTPUT                              SECTION.               00000950
       FILE-CONTROL.                                                    00000960
           SELECT LEADS ASSIGN TO LEADS                                 00000970
               FILE STATUS IS WRK-FS-LEADS.                             00000980
                                                                        00000990
           SELECT COMPANIES ASSIGN TO COMPANIES                         00001000
               FILE STATUS IS WRK-FS-COMPANIES.                         00001010
                                                                        00001020
           SELECT RESULTS ASSIGN TO RESULTS                             00001030
               FILE STATUS IS WRK-FS-RESULTS.                           00001040
                                                                        00001050
           SELECT SUMMARY ASSIGN TO SUMMARY                             00001060
               FILE STATUS IS WRK-FS-SUMMARY.                           00001070
                                                                        00001080
      *====================================================             00001090
       DATA                                      DIVISION.              00001100
      *====================================================             00001110
      *-----------------------------------------------------            00001120
       FILE                                      SECTION.               00001130
      *-----------------------------------------------------            00001140
       FD LEADS                                                         00001150
           RECORDING MODE IS F                                          00001160
           BLOCK CONTAINS 0 RECORDS.                                    00001170
           COPY '#LQLEAD'.                                              00001180
                                                                        00001190
       FD COMPANIES                                                     00001200
           RECORDING MODE IS F                                          00001210
           BLOCK CONTAINS 0 RECORDS.                                    00001220
           COPY '#LQCOMP'.                                              00001230
                                                                        00001240
       FD RESULTS                                                       00001250
           RECORDING MODE IS F                                          00001260
           BLOCK CONTAINS 0 RECORDS.                                    00001270
           COPY '#LQRSLT'.                                              00001280
                                                                        00001290
       FD SUMMARY                                                       00001300
           RECORDING MODE IS F                                          00001310
           BLOCK CONTAINS 0 RECORDS.                                    00001320
       01 FD-SUMMARY               PIC X(132).                          00001330
                                                                        00001340
      *-----------------------------------------------------            00001350
       WORKING-STORAGE                           SECTION.               00001360
      *-----------------------------------------------------            00001370
           COPY '#LQGLOG'.                                              00001380
      *-----------------------------------------------------            00001390
       01  FILLER PIC X(48) VALUE                                       00001400
               '-------VARIAVEIS PARA FILE STATUS------------'.         00001410
      *-----------------------------------------------------            00001420
       77  WRK-FS-LEADS             PIC 9(02).                          00001430
       77  WRK-FS-COMPANIES         PIC 9(02).                          00001440
       77  WRK-FS-RESULTS           PIC 9(02).                          00001450
       77  WRK-FS-SUMMARY           PIC 9(02).                          00001460
      *-----------------------------------------------------            00001470
       01  FILLER PIC X(48) VALUE                                       00001480
               '-------TABELA DE EMPRESAS (CADASTRO)---------'.         00001490
      *-----------------------------------------------------            00001500
           COPY '#LQEMPR'.                                              00001510
      *-----------------------------------------------------            00001520
       01  FILLER PIC X(48) VALUE                                       00001530
               '-------TABELAS DE CLASSIFICACAO---------------'.        00001540
      *-----------------------------------------------------            00001550
           COPY '#LQTABS'.                                              00001560
      *-----------------------------------------------------            00001570
       01  FILLER PIC X(48) VALUE                                       00001580
               '-------LINHAS DE IMPRESSAO DO RESUMO----------'.        00001590
      *-----------------------------------------------------            00001600
           COPY '#LQSUM'.                                               00001610
      *-----------------------------------------------------            00001620
       01  FILLER PIC X(48) VALUE                                       00001630
               '-------TABELA DE URL JA PROCESSADA NO LOTE----'.        00001640
      *-----------------------------------------------------            00001650
       77  WRK-URL-QTDE             PIC S9(04) COMP VALUE ZERO.         00001660
       77  WRK-URL-MAX              PIC S9(04) COMP VALUE +5000.        00001670
       01  WRK-URL-GRUPO.                                               00001680
           05  FILLER               PIC X(04) VALUE 'URLS'.             00001690
           05  WRK-URL-TAB OCCURS 1 TO 5000 TIMES                       00001700
                   DEPENDING ON WRK-URL-QTDE                            00001710
                   INDEXED BY WRK-URL-IDX                               00001720
                               PIC X(60).                               00001730
      *-----------------------------------------------------            00001740
       01  FILLER PIC X(48) VALUE                                       00001750
               '-------CAMPOS DE TRABALHO DO LEAD ATUAL------'.         00001760
      *-----------------------------------------------------            00001770
       01  WRK-LEAD-ATUAL.                                              00001780
           05  WRK-EMPRESA-TRIM     PIC X(30).                          00001790
           05  WRK-CARGO-TRIM       PIC X(40).                          00001800
           05  WRK-URL-TRIM         PIC X(60).                          00001810
           05  WRK-EMPRESA-MINUSC   PIC X(30).                          00001820
           05  FILLER               PIC X(10).                          00001830
      *-----------------------------------------------------            00001840
       01  FILLER PIC X(48) VALUE                                       00001850
               '-------NORMALIZACAO DO CARGO------------------'.        00001860
      *-----------------------------------------------------            00001870
       01  WRK-CARGO-NORM           PIC X(40).                          00001880
       01  WRK-CARGO-TAB REDEFINES WRK-CARGO-NORM.                      00001890
           05  WRK-CARGO-CAR        OCCURS 40 TIMES PIC X(01).          00001900
       01  WRK-TOK-GRUPO.                                               00001910
           05  FILLER               PIC X(04) VALUE 'TOKS'.             00001920
           05  WRK-TOK-TAB OCCURS 10 TIMES    PIC X(20).                00001930
       77  WRK-TOK-QTDE             PIC S9(04) COMP VALUE ZERO.         00001940
       77  WRK-TOK-IDX              PIC S9(04) COMP.                    00001950
       77  WRK-PADRAO-IDX           PIC S9(04) COMP.                    00001960
       77  WRK-GEN-TAM              PIC S9(04) COMP.                    00001970
       77  WRK-NORM-PTR             PIC S9(04) COMP.                    00001980
       77  WRK-POS                  PIC S9(04) COMP.                    00001990
       01  WRK-SW-ACHADO            PIC X(01) VALUE 'N'.                00002000
           88  PALAVRA-E-PADRAO               VALUE 'S'.                00002010
           88  PALAVRA-NAO-E-PADRAO           VALUE 'N'.                00002020
      *-----------------------------------------------------            00002030
       01  FILLER PIC X(48) VALUE                                       00002040
               '-------CLASSIFICACAO DO LEAD------------------'.        00002050
      *-----------------------------------------------------            00002060
       77  WRK-PAPEL-IDX            PIC S9(04) COMP.                    00002070
       77  WRK-SRV-IDX              PIC S9(04) COMP.                    00002080
       77  WRK-NGAME-IDX            PIC S9(04) COMP.                    00002090
       77  WRK-GCONH-IDX            PIC S9(04) COMP.                    00002100
       77  WRK-GHEUR-IDX            PIC S9(04) COMP.                    00002110
       77  WRK-REGIAO-IDX           PIC S9(04) COMP.                    00002120
       01  WRK-IND-PAPEL-JOGO       PIC X(01) VALUE 'N'.                00002130
           88  EH-PAPEL-JOGO                  VALUE 'S'.                00002140
           88  NAO-EH-PAPEL-JOGO              VALUE 'N'.                00002150
       01  WRK-IND-DUPLICADO        PIC X(01) VALUE 'N'.                00002160
           88  EH-DUPLICADO                   VALUE 'S'.                00002170
           88  NAO-EH-DUPLICADO               VALUE 'N'.                00002180
       01  WRK-IND-EMPRESA-ACHADA   PIC X(01) VALUE 'N'.                00002190
           88  EMPRESA-ACHADA                 VALUE 'S'.                00002200
           88  EMPRESA-NAO-ACHADA             VALUE 'N'.                00002210
       01  WRK-IND-INDUSTRIA-GAME   PIC X(01) VALUE 'N'.                00002220
           88  EH-INDUSTRIA-GAME              VALUE 'S'.                00002230
           88  NAO-EH-INDUSTRIA-GAME          VALUE 'N'.                00002240
       01  WRK-IND-LEGADO-OK        PIC X(01) VALUE 'N'.                00002250
           88  PASSOU-REGRA-LEGADA            VALUE 'S'.                00002260
           88  NAO-PASSOU-REGRA-LEGADA        VALUE 'N'.                00002270
       01  WRK-IND-ACHOU-SUBCADEIA  PIC X(01) VALUE 'N'.                00002280
           88  ACHOU-SUBCADEIA                VALUE 'S'.                00002290
           88  NAO-ACHOU-SUBCADEIA            VALUE 'N'.                00002300
      *-----------------------------------------------------            00002310
       01  FILLER PIC X(48) VALUE                                       00002320
               '-------RESULTADO DO LEAD ATUAL-----------------'.       00002330
      *-----------------------------------------------------            00002340
       01  WRK-SERVICO-DET-ATUAL    PIC X(20) VALUE SPACES.             00002350
       01  WRK-BUCKET-ATUAL         PIC X(08) VALUE SPACES.             00002360
       01  WRK-SEDE-ATUAL           PIC X(20) VALUE SPACES.             00002370
       01  WRK-FUNCIONARIOS-ATUAL   PIC X(12) VALUE SPACES.             00002380
       01  WRK-RECEITA-ATUAL        PIC X(12) VALUE SPACES.             00002390
       77  WRK-PONTOS-FUNC          PIC S9(03) COMP VALUE ZERO.         00002400
       77  WRK-PONTOS-RECEITA       PIC S9(03) COMP VALUE ZERO.         00002410
       77  WRK-PONTOS-REGIAO        PIC S9(03) COMP VALUE ZERO.         00002420
       77  WRK-PONTOS-SERVICO       PIC S9(03) COMP VALUE ZERO.         00002430
       77  WRK-PONTOS-INDUSTRIA     PIC S9(03) COMP VALUE ZERO.         00002440
       77  WRK-PONTUACAO-CALC       PIC S9(03)V99 COMP VALUE ZERO.      00002450
       77  WRK-CONFIANCA-CALC       PIC S9(03) COMP VALUE ZERO.         00002460
       01  WRK-DECISAO-LEGADA       PIC X(13) VALUE SPACES.             00002470
       01  WRK-MOTIVO-LEGADO        PIC X(120) VALUE SPACES.            00002480
       01  WRK-DECISAO-FINAL        PIC X(13) VALUE SPACES.             00002490
       01  WRK-MOTIVO-FINAL         PIC X(120) VALUE SPACES.            00002500
       77  WRK-MOTIVO-PTR           PIC S9(04) COMP.                    00002510
       01  WRK-MOTIVO-1             PIC X(24) VALUE SPACES.             00002520
       01  WRK-MOTIVO-2             PIC X(24) VALUE SPACES.             00002530
       01  WRK-MOTIVO-3             PIC X(24) VALUE SPACES.             00002540
       01  WRK-MOTIVO-4             PIC X(24) VALUE SPACES.             00002550
       01  WRK-MOTIVO-5             PIC X(24) VALUE SPACES.             00002560
      *-----------------------------------------------------            00002570
       01  FILLER PIC X(48) VALUE                                       00002580
               '-------CAMPOS GENERICOS DE SUBCADEIA----------'.        00002590
      *-----------------------------------------------------            00002600
       01  WRK-GEN-PALHEIRO         PIC X(60) VALUE SPACES.             00002610
       01  WRK-GEN-AGULHA           PIC X(30) VALUE SPACES.             00002620
       77  WRK-GEN-TAM-AGULHA       PIC S9(04) COMP.                    00002630
       77  WRK-GEN-TAM-PALHEIRO     PIC S9(04) COMP VALUE +60.          00002640
       77  WRK-GEN-POS              PIC S9(04) COMP.                    00002650
      *-----------------------------------------------------            00002660
       01  FILLER PIC X(48) VALUE                                       00002670
               '-------ACUMULADORES DO LOTE---------------------'.      00002680
      *-----------------------------------------------------            00002690
       77  WRK-TOTAL-LEADS          PIC 9(06) COMP VALUE ZERO.          00002700
       77  WRK-QTDE-QUALIF          PIC 9(06) COMP VALUE ZERO.          00002710
       77  WRK-QTDE-SKIP            PIC 9(06) COMP VALUE ZERO.          00002720
       77  WRK-QTDE-ART             PIC 9(06) COMP VALUE ZERO.          00002730
       77  WRK-QTDE-CODEV           PIC 9(06) COMP VALUE ZERO.          00002740
       77  WRK-QTDE-FULL            PIC 9(06) COMP VALUE ZERO.          00002750
       77  WRK-QTDE-NONE            PIC 9(06) COMP VALUE ZERO.          00002760
       77  WRK-SOMA-PONTOS          PIC S9(09)V99 COMP VALUE ZERO.      00002770
       77  WRK-MEDIA-PONTOS         PIC S9(03)V99 COMP VALUE ZERO.      00002780
      *-----------------------------------------------------            00002790
       01  FILLER PIC X(48) VALUE                                       00002800
               '-------MENSAGENS FIXAS-------------------------'.       00002810
      *-----------------------------------------------------            00002820
       77  WRK-MENSAGEM-FIM-LEADS   PIC X(20) VALUE                     00002830
               'FIM DO ARQ. LEADS.'.                                    00002840
       77  WRK-MENSAGEM-FIM-COMP    PIC X(20) VALUE                     00002850
               'FIM DO ARQ. COMPANIES.'.                                00002860
      *====================================================             00002870
       PROCEDURE                                 DIVISION.              00002880
      *====================================================             00002890
      *-----------------------------------------------------            00002900
       0000-PRINCIPAL                             SECTION.              00002910
      *-----------------------------------------------------            00002920
           PERFORM 1000-INICIALIZAR.                                    00002930
           PERFORM 2000-PROCESSAR-LEAD UNTIL WRK-FS-LEADS EQUAL 10.     00002940
           PERFORM 3000-FINALIZAR.                                      00002950
           STOP RUN.                                                    00002960
      *-----------------------------------------------------            00002970
       0000-99-FIM.                                  EXIT.              00002980
      *-----------------------------------------------------            00002990
                                                                        00003000
      *-----------------------------------------------------            00003010
       1000-INICIALIZAR                           SECTION.              00003020
      *-----------------------------------------------------            00003030
           OPEN INPUT COMPANIES.                                        00003040
           PERFORM 4100-TESTARSTATUS-COMPANIES.                         00003050
           PERFORM 1100-CARREGAR-EMPRESAS                               00003060
               UNTIL WRK-FS-COMPANIES EQUAL 10.                         00003070
           CLOSE COMPANIES.                                             00003080
                                                                        00003090
           OPEN INPUT LEADS                                             00003100
                OUTPUT RESULTS                                          00003110
                OUTPUT SUMMARY.                                         00003120
           PERFORM 4000-TESTAR-STATUS.                                  00003130
                                                                        00003140
           READ LEADS.                                                  00003150
           IF WRK-FS-LEADS EQUAL 10                                     00003160
               DISPLAY WRK-MENSAGEM-FIM-LEADS                           00003170
           END-IF.                                                      00003180
      *-----------------------------------------------------            00003190
       1000-99-FIM.                                  EXIT.              00003200
      *-----------------------------------------------------            00003210
                                                                        00003220
      *-----------------------------------------------------            00003230
       1100-CARREGAR-EMPRESAS                     SECTION.              00003240
      *-----------------------------------------------------            00003250
           IF WRK-EMPRESA-QTDE < WRK-EMPRESA-MAX                        00003260
               ADD 1 TO WRK-EMPRESA-QTDE                                00003270
               MOVE CO-NOME        TO WRK-EMP-NOME (WRK-EMPRESA-QTDE)   00003280
               MOVE CO-SEDE        TO WRK-EMP-SEDE (WRK-EMPRESA-QTDE)   00003290
               MOVE CO-FUNCIONARIOS TO WRK-EMP-FUNCS (WRK-EMPRESA-QTDE) 00003300
               MOVE CO-RECEITA     TO WRK-EMP-RECEITA (WRK-EMPRESA-QTDE)00003310
           END-IF.                                                      00003320
           READ COMPANIES.                                              00003330
           IF WRK-FS-COMPANIES EQUAL 10                                 00003340
               DISPLAY WRK-MENSAGEM-FIM-COMP                            00003350
           END-IF.                                                      00003360
      *-----------------------------------------------------            00003370
       1100-99-FIM.                                  EXIT.              00003380
      *-----------------------------------------------------            00003390
                                                                        00003400
      *-----------------------------------------------------            00003410
       2000-PROCESSAR-LEAD                        SECTION.              00003420
      *-----------------------------------------------------            00003430
           IF UPSI-0                                                    00003440
               DISPLAY 'LQRATE01 LENDO: ' LEAD-EMPRESA ' / ' LEAD-CARGO 00003450
           END-IF.                                                      00003460
           PERFORM 2010-VALIDAR-LEAD.                                   00003470
           IF NAO-EH-DUPLICADO                                          00003480
               PERFORM 2020-VERIFICAR-DUPLICADO                         00003490
           END-IF.                                                      00003500
           IF NOT WRK-IND-DUPLICADO EQUAL 'X'                           00003510
               IF EH-DUPLICADO                                          00003520
                   ADD 1 TO WRK-QTDE-SKIP                               00003530
               ELSE                                                     00003540
                   PERFORM 2100-NORMALIZAR-TITULO                       00003550
                   PERFORM 2200-DETECTAR-PAPEL-JOGO                     00003560
                   IF NAO-EH-PAPEL-JOGO                                 00003570
                       PERFORM 2850-GRAVAR-NAO-GAME                     00003580
                   ELSE                                                 00003590
                       PERFORM 2300-CLASSIFICAR-SERVICO                 00003600
                       PERFORM 2400-LOCALIZAR-EMPRESA                   00003610
                       PERFORM 2500-DETECTAR-INDUSTRIA                  00003620
                       PERFORM 2600-CALCULAR-PONTUACAO                  00003630
                       PERFORM 2700-APLICAR-REGRA-LEGADA                00003640
                       PERFORM 2800-COMBINAR-DECISAO                    00003650
                       PERFORM 2900-GRAVAR-RESULTADO                    00003660
                   END-IF                                               00003670
                   IF WRK-URL-TRIM NOT EQUAL SPACES                     00003680
                       PERFORM 2950-REGISTRAR-URL                       00003690
                   END-IF                                               00003700
               END-IF                                                   00003710
           END-IF.                                                      00003720
           READ LEADS.                                                  00003730
           IF WRK-FS-LEADS EQUAL 10                                     00003740
               DISPLAY WRK-MENSAGEM-FIM-LEADS                           00003750
           END-IF.                                                      00003760
      *-----------------------------------------------------            00003770
       2000-99-FIM.                                  EXIT.              00003780
      *-----------------------------------------------------            00003790
                                                                        00003800
      *-----------------------------------------------------            00003810
       2010-VALIDAR-LEAD                          SECTION.              00003820
      *-----------------------------------------------------            00003830
           MOVE 'N' TO WRK-IND-DUPLICADO.                               00003840
           MOVE LEAD-EMPRESA TO WRK-EMPRESA-TRIM.                       00003850
           MOVE LEAD-CARGO   TO WRK-CARGO-TRIM.                         00003860
           MOVE LEAD-URL     TO WRK-URL-TRIM.                           00003870
           IF WRK-EMPRESA-TRIM EQUAL SPACES                             00003880
              OR WRK-CARGO-TRIM EQUAL SPACES                            00003890
               ADD 1 TO WRK-QTDE-SKIP                                   00003900
               MOVE 'X' TO WRK-IND-DUPLICADO                            00003910
           END-IF.                                                      00003920
      *-----------------------------------------------------            00003930
       2010-99-FIM.                                  EXIT.              00003940
      *-----------------------------------------------------            00003950
                                                                        00003960
      *-----------------------------------------------------            00003970
       2020-VERIFICAR-DUPLICADO                   SECTION.              00003980
      *-----------------------------------------------------            00003990
           MOVE 'N' TO WRK-IND-DUPLICADO.                               00004000
           IF WRK-URL-TRIM NOT EQUAL SPACES                             00004010
              AND WRK-URL-QTDE > 0                                      00004020
               PERFORM 2021-COMPARAR-URL                                00004030
                   VARYING WRK-URL-IDX FROM 1 BY 1                      00004040
                   UNTIL WRK-URL-IDX > WRK-URL-QTDE                     00004050
                      OR EH-DUPLICADO                                   00004060
           END-IF.                                                      00004070
      *-----------------------------------------------------            00004080
       2020-99-FIM.                                  EXIT.              00004090
      *-----------------------------------------------------            00004100
                                                                        00004110
      *-----------------------------------------------------            00004120
       2021-COMPARAR-URL                          SECTION.              00004130
      *-----------------------------------------------------            00004140
           IF WRK-URL-TAB (WRK-URL-IDX) EQUAL WRK-URL-TRIM              00004150
               MOVE 'S' TO WRK-IND-DUPLICADO                            00004160
           END-IF.                                                      00004170
      *-----------------------------------------------------            00004180
       2021-99-FIM.                                  EXIT.              00004190
      *-----------------------------------------------------            00004200
                                                                        00004210
      *-----------------------------------------------------            00004220
       2100-NORMALIZAR-TITULO                     SECTION.              00004230
      *-----------------------------------------------------            00004240
           MOVE WRK-CARGO-TRIM TO WRK-CARGO-NORM.                       00004250
           PERFORM 2110-CONVERTER-MINUSCULA.                            00004260
           PERFORM 2120-REMOVER-PALAVRAS-PADRAO.                        00004270
           PERFORM 2130-FILTRAR-CARACTERES.                             00004280
           PERFORM 2140-COMPACTAR-ESPACOS.                              00004290
      *-----------------------------------------------------            00004300
       2100-99-FIM.                                  EXIT.              00004310
      *-----------------------------------------------------            00004320
                                                                        00004330
      *-----------------------------------------------------            00004340
       2110-CONVERTER-MINUSCULA                   SECTION.              00004350
      *-----------------------------------------------------            00004360
           INSPECT WRK-CARGO-NORM                                       00004370
               CONVERTING                                               00004380
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             00004390
            TO 'abcdefghijklmnopqrstuvwxyz'.                            00004400
      *-----------------------------------------------------            00004410
       2110-99-FIM.                                  EXIT.              00004420
      *-----------------------------------------------------            00004430
                                                                        00004440
      *-----------------------------------------------------            00004450
       2120-REMOVER-PALAVRAS-PADRAO               SECTION.              00004460
      *-----------------------------------------------------            00004470
           MOVE SPACES TO WRK-TOK-GRUPO.                                00004480
           MOVE ZERO   TO WRK-TOK-QTDE.                                 00004490
           UNSTRING WRK-CARGO-NORM DELIMITED BY ALL SPACE               00004500
               INTO WRK-TOK-TAB (01) WRK-TOK-TAB (02)                   00004510
                    WRK-TOK-TAB (03) WRK-TOK-TAB (04)                   00004520
                    WRK-TOK-TAB (05) WRK-TOK-TAB (06)                   00004530
                    WRK-TOK-TAB (07) WRK-TOK-TAB (08)                   00004540
                    WRK-TOK-TAB (09) WRK-TOK-TAB (10)                   00004550
               TALLYING WRK-TOK-QTDE.                                   00004560
           MOVE SPACES TO WRK-CARGO-NORM.                               00004570
           MOVE 1 TO WRK-NORM-PTR.                                      00004580
           PERFORM 2121-TESTAR-TOKEN                                    00004590
               VARYING WRK-TOK-IDX FROM 1 BY 1                          00004600
               UNTIL WRK-TOK-IDX > WRK-TOK-QTDE.                        00004610
      *-----------------------------------------------------            00004620
       2120-99-FIM.                                  EXIT.              00004630
      *-----------------------------------------------------            00004640
                                                                        00004650
      *-----------------------------------------------------            00004660
       2121-TESTAR-TOKEN                          SECTION.              00004670
      *-----------------------------------------------------            00004680
           IF WRK-TOK-TAB (WRK-TOK-IDX) NOT EQUAL SPACES                00004690
               MOVE 'N' TO WRK-SW-ACHADO                                00004700
               PERFORM 2122-COMPARAR-PADRAO                             00004710
                   VARYING WRK-PADRAO-IDX FROM 1 BY 1                   00004720
                   UNTIL WRK-PADRAO-IDX > WRK-PALAVRA-PADRAO-QTDE       00004730
                      OR PALAVRA-E-PADRAO                               00004740
               IF PALAVRA-NAO-E-PADRAO                                  00004750
                   IF WRK-NORM-PTR > 1                                  00004760
                       STRING ' ' DELIMITED BY SIZE                     00004770
                           INTO WRK-CARGO-NORM                          00004780
                           WITH POINTER WRK-NORM-PTR                    00004790
                   END-IF                                               00004800
                   INSPECT WRK-TOK-TAB (WRK-TOK-IDX)                    00004810
                       TALLYING WRK-GEN-TAM                             00004820
                       FOR CHARACTERS BEFORE INITIAL SPACE              00004830
                   STRING WRK-TOK-TAB (WRK-TOK-IDX) (1:WRK-GEN-TAM)     00004840
                       DELIMITED BY SIZE                                00004850
                       INTO WRK-CARGO-NORM                              00004860
                       WITH POINTER WRK-NORM-PTR                        00004870
               END-IF                                                   00004880
           END-IF.                                                      00004890
      *-----------------------------------------------------            00004900
       2121-99-FIM.                                  EXIT.              00004910
      *-----------------------------------------------------            00004920
                                                                        00004930
      *-----------------------------------------------------            00004940
       2122-COMPARAR-PADRAO                       SECTION.              00004950
      *-----------------------------------------------------            00004960
           IF WRK-TOK-TAB (WRK-TOK-IDX)                                 00004970
                   EQUAL WRK-PADRAO-PALAVRA (WRK-PADRAO-IDX)            00004980
               MOVE 'S' TO WRK-SW-ACHADO                                00004990
           END-IF.                                                      00005000
      *-----------------------------------------------------            00005010
       2122-99-FIM.                                  EXIT.              00005020
      *-----------------------------------------------------            00005030
                                                                        00005040
      *-----------------------------------------------------            00005050
       2130-FILTRAR-CARACTERES                    SECTION.              00005060
      *-----------------------------------------------------            00005070
           PERFORM 2131-FILTRAR-UMA-POSICAO                             00005080
               VARYING WRK-POS FROM 1 BY 1                              00005090
               UNTIL WRK-POS > 40.                                      00005100
      *-----------------------------------------------------            00005110
       2130-99-FIM.                                  EXIT.              00005120
      *-----------------------------------------------------            00005130
                                                                        00005140
      *-----------------------------------------------------            00005150
       2131-FILTRAR-UMA-POSICAO                   SECTION.              00005160
      *-----------------------------------------------------            00005170
           IF WRK-CARGO-CAR (WRK-POS) NOT EQUAL SPACE                   00005180
              AND WRK-CARGO-CAR (WRK-POS) IS NOT CLASSE-MINUSCULA       00005190
              AND WRK-CARGO-CAR (WRK-POS) IS NOT CLASSE-DIGITO          00005200
               MOVE SPACE TO WRK-CARGO-CAR (WRK-POS)                    00005210
           END-IF.                                                      00005220
      *-----------------------------------------------------            00005230
       2131-99-FIM.                                  EXIT.              00005240
      *-----------------------------------------------------            00005250
                                                                        00005260
      *-----------------------------------------------------            00005270
       2140-COMPACTAR-ESPACOS                     SECTION.              00005280
      *-----------------------------------------------------            00005290
           MOVE SPACES TO WRK-TOK-GRUPO.                                00005300
           MOVE ZERO   TO WRK-TOK-QTDE.                                 00005310
           UNSTRING WRK-CARGO-NORM DELIMITED BY ALL SPACE               00005320
               INTO WRK-TOK-TAB (01) WRK-TOK-TAB (02)                   00005330
                    WRK-TOK-TAB (03) WRK-TOK-TAB (04)                   00005340
                    WRK-TOK-TAB (05) WRK-TOK-TAB (06)                   00005350
                    WRK-TOK-TAB (07) WRK-TOK-TAB (08)                   00005360
                    WRK-TOK-TAB (09) WRK-TOK-TAB (10)                   00005370
               TALLYING WRK-TOK-QTDE.                                   00005380
           MOVE SPACES TO WRK-CARGO-NORM.                               00005390
           MOVE 1 TO WRK-NORM-PTR.                                      00005400
           PERFORM 2141-JUNTAR-TOKEN                                    00005410
               VARYING WRK-TOK-IDX FROM 1 BY 1                          00005420
               UNTIL WRK-TOK-IDX > WRK-TOK-QTDE.                        00005430
      *-----------------------------------------------------            00005440
       2140-99-FIM.                                  EXIT.              00005450
      *-----------------------------------------------------            00005460
                                                                        00005470
      *-----------------------------------------------------            00005480
       2141-JUNTAR-TOKEN                          SECTION.              00005490
      *-----------------------------------------------------            00005500
           IF WRK-TOK-TAB (WRK-TOK-IDX) NOT EQUAL SPACES                00005510
               IF WRK-NORM-PTR > 1                                      00005520
                   STRING ' ' DELIMITED BY SIZE                         00005530
                       INTO WRK-CARGO-NORM                              00005540
                       WITH POINTER WRK-NORM-PTR                        00005550
               END-IF                                                   00005560
               INSPECT WRK-TOK-TAB (WRK-TOK-IDX)                        00005570
                   TALLYING WRK-GEN-TAM                                 00005580
                   FOR CHARACTERS BEFORE INITIAL SPACE                  00005590
               STRING WRK-TOK-TAB (WRK-TOK-IDX) (1:WRK-GEN-TAM)         00005600
                   DELIMITED BY SIZE                                    00005610
                   INTO WRK-CARGO-NORM                                  00005620
                   WITH POINTER WRK-NORM-PTR                            00005630
           END-IF.                                                      00005640
      *-----------------------------------------------------            00005650
       2141-99-FIM.                                  EXIT.              00005660
      *-----------------------------------------------------            00005670
                                                                        00005680
      *-----------------------------------------------------            00005690
       2200-DETECTAR-PAPEL-JOGO                   SECTION.              00005700
      *-----------------------------------------------------            00005710
           MOVE 'N' TO WRK-IND-PAPEL-JOGO.                              00005720
           PERFORM 2201-COMPARAR-PAPEL                                  00005730
               VARYING WRK-PAPEL-IDX FROM 1 BY 1                        00005740
               UNTIL WRK-PAPEL-IDX > WRK-PAPEL-JOGO-QTDE                00005750
                  OR EH-PAPEL-JOGO.                                     00005760
      *-----------------------------------------------------            00005770
       2200-99-FIM.                                  EXIT.              00005780
      *-----------------------------------------------------            00005790
                                                                        00005800
      *-----------------------------------------------------            00005810
       2201-COMPARAR-PAPEL                        SECTION.              00005820
      *-----------------------------------------------------            00005830
           MOVE WRK-CARGO-NORM TO WRK-GEN-PALHEIRO.                     00005840
           MOVE WRK-PAPEL-PALAVRA (WRK-PAPEL-IDX) TO WRK-GEN-AGULHA.    00005850
           MOVE WRK-PAPEL-TAM (WRK-PAPEL-IDX) TO WRK-GEN-TAM-AGULHA.    00005860
           PERFORM 8000-VERIFICAR-SUBCADEIA.                            00005870
           IF ACHOU-SUBCADEIA                                           00005880
               MOVE 'S' TO WRK-IND-PAPEL-JOGO                           00005890
           END-IF.                                                      00005900
      *-----------------------------------------------------            00005910
       2201-99-FIM.                                  EXIT.              00005920
      *-----------------------------------------------------            00005930
                                                                        00005940
      *-----------------------------------------------------            00005950
       2300-CLASSIFICAR-SERVICO                   SECTION.              00005960
      *-----------------------------------------------------            00005970
           MOVE 'Unknown' TO WRK-SERVICO-DET-ATUAL.                     00005980
           MOVE 'None'    TO WRK-BUCKET-ATUAL.                          00005990
           PERFORM 2301-COMPARAR-SERVICO                                00006000
               VARYING WRK-SRV-IDX FROM 1 BY 1                          00006010
               UNTIL WRK-SRV-IDX > WRK-SERVICO-QTDE                     00006020
                  OR ACHOU-SUBCADEIA.                                   00006030
      *-----------------------------------------------------            00006040
       2300-99-FIM.                                  EXIT.              00006050
      *-----------------------------------------------------            00006060
                                                                        00006070
      *-----------------------------------------------------            00006080
       2301-COMPARAR-SERVICO                      SECTION.              00006090
      *-----------------------------------------------------            00006100
           MOVE WRK-CARGO-NORM TO WRK-GEN-PALHEIRO.                     00006110
           MOVE WRK-SRV-CHAVE (WRK-SRV-IDX) TO WRK-GEN-AGULHA.          00006120
           MOVE WRK-SRV-CHAVE-TAM (WRK-SRV-IDX) TO WRK-GEN-TAM-AGULHA.  00006130
           PERFORM 8000-VERIFICAR-SUBCADEIA.                            00006140
           IF ACHOU-SUBCADEIA                                           00006150
               MOVE WRK-SRV-DETALHE (WRK-SRV-IDX)                       00006160
                   TO WRK-SERVICO-DET-ATUAL                             00006170
               MOVE WRK-SRV-FAIXA   (WRK-SRV-IDX) TO WRK-BUCKET-ATUAL   00006180
           END-IF.                                                      00006190
      *-----------------------------------------------------            00006200
       2301-99-FIM.                                  EXIT.              00006210
      *-----------------------------------------------------            00006220
                                                                        00006230
      *-----------------------------------------------------            00006240
       2400-LOCALIZAR-EMPRESA                     SECTION.              00006250
      *-----------------------------------------------------            00006260
           MOVE 'Unknown' TO WRK-SEDE-ATUAL.                            00006270
           MOVE 'Unknown' TO WRK-FUNCIONARIOS-ATUAL.                    00006280
           MOVE 'Unknown' TO WRK-RECEITA-ATUAL.                         00006290
           MOVE 'N'        TO WRK-IND-EMPRESA-ACHADA.                   00006300
           MOVE WRK-EMPRESA-TRIM TO WRK-EMPRESA-MINUSC.                 00006310
           INSPECT WRK-EMPRESA-MINUSC                                   00006320
               CONVERTING                                               00006330
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             00006340
            TO 'abcdefghijklmnopqrstuvwxyz'.                            00006350
           IF WRK-EMPRESA-QTDE > 0                                      00006360
               SEARCH ALL WRK-EMPRESA-LINHA                             00006370
                   WHEN WRK-EMP-NOME (WRK-EMP-IDX)                      00006380
                            EQUAL WRK-EMPRESA-MINUSC                    00006390
                       MOVE 'S'            TO WRK-IND-EMPRESA-ACHADA    00006400
                       MOVE WRK-EMP-SEDE   (WRK-EMP-IDX)                00006410
                                           TO WRK-SEDE-ATUAL            00006420
                       MOVE WRK-EMP-FUNCS  (WRK-EMP-IDX)                00006430
                                           TO WRK-FUNCIONARIOS-ATUAL    00006440
                       MOVE WRK-EMP-RECEITA (WRK-EMP-IDX)               00006450
                                           TO WRK-RECEITA-ATUAL         00006460
               END-SEARCH                                               00006470
           END-IF.                                                      00006480
      *-----------------------------------------------------            00006490
       2400-99-FIM.                                  EXIT.              00006500
      *-----------------------------------------------------            00006510
                                                                        00006520
      *-----------------------------------------------------            00006530
       2500-DETECTAR-INDUSTRIA                    SECTION.              00006540
      *-----------------------------------------------------            00006550
           MOVE 'N' TO WRK-IND-INDUSTRIA-GAME.                          00006560
           PERFORM 2510-TESTAR-NAO-GAME.                                00006570
           IF NAO-EH-INDUSTRIA-GAME                                     00006580
               IF NAO-ACHOU-SUBCADEIA                                   00006590
                   PERFORM 2520-TESTAR-GAME-CONHECIDO                   00006600
                   IF NAO-EH-INDUSTRIA-GAME                             00006610
                       PERFORM 2530-TESTAR-GAME-HEURISTICO              00006620
                   END-IF                                               00006630
               END-IF                                                   00006640
           END-IF.                                                      00006650
      *-----------------------------------------------------            00006660
       2500-99-FIM.                                  EXIT.              00006670
      *-----------------------------------------------------            00006680
                                                                        00006690
      *-----------------------------------------------------            00006700
       2510-TESTAR-NAO-GAME                       SECTION.              00006710
      *-----------------------------------------------------            00006720
           MOVE 'N' TO WRK-IND-ACHOU-SUBCADEIA.                         00006730
           PERFORM 2511-COMPARAR-NAO-GAME                               00006740
               VARYING WRK-NGAME-IDX FROM 1 BY 1                        00006750
               UNTIL WRK-NGAME-IDX > WRK-NAO-GAME-QTDE                  00006760
                  OR ACHOU-SUBCADEIA.                                   00006770
      *-----------------------------------------------------            00006780
       2510-99-FIM.                                  EXIT.              00006790
      *-----------------------------------------------------            00006800
                                                                        00006810
      *-----------------------------------------------------            00006820
       2511-COMPARAR-NAO-GAME                     SECTION.              00006830
      *-----------------------------------------------------            00006840
           INSPECT WRK-NGAME-NOME (WRK-NGAME-IDX)                       00006850
               TALLYING WRK-GEN-TAM                                     00006860
               FOR CHARACTERS BEFORE INITIAL SPACE.                     00006870
           IF WRK-EMPRESA-MINUSC (1:WRK-GEN-TAM)                        00006880
                   EQUAL WRK-NGAME-NOME (WRK-NGAME-IDX) (1:WRK-GEN-TAM) 00006890
              AND WRK-EMPRESA-MINUSC (WRK-GEN-TAM + 1:1) EQUAL SPACE    00006900
               MOVE 'S' TO WRK-IND-ACHOU-SUBCADEIA                      00006910
           END-IF.                                                      00006920
      *-----------------------------------------------------            00006930
       2511-99-FIM.                                  EXIT.              00006940
      *-----------------------------------------------------            00006950
                                                                        00006960
      *-----------------------------------------------------            00006970
       2520-TESTAR-GAME-CONHECIDO                 SECTION.              00006980
      *-----------------------------------------------------            00006990
           PERFORM 2521-COMPARAR-GAME-CONHECIDO                         00007000
               VARYING WRK-GCONH-IDX FROM 1 BY 1                        00007010
               UNTIL WRK-GCONH-IDX > WRK-GAME-CONHEC-QTDE               00007020
                  OR EH-INDUSTRIA-GAME.                                 00007030
      *-----------------------------------------------------            00007040
       2520-99-FIM.                                  EXIT.              00007050
      *-----------------------------------------------------            00007060
                                                                        00007070
      *-----------------------------------------------------            00007080
       2521-COMPARAR-GAME-CONHECIDO                SECTION.             00007090
      *-----------------------------------------------------            00007100
           MOVE SPACES TO WRK-GEN-PALHEIRO.                             00007110
           MOVE WRK-EMPRESA-MINUSC TO WRK-GEN-PALHEIRO (1:30).          00007120
           MOVE WRK-GCONH-NOME (WRK-GCONH-IDX) TO WRK-GEN-AGULHA.       00007130
           MOVE WRK-GCONH-TAM  (WRK-GCONH-IDX) TO WRK-GEN-TAM-AGULHA.   00007140
           PERFORM 8000-VERIFICAR-SUBCADEIA.                            00007150
           IF ACHOU-SUBCADEIA                                           00007160
               MOVE 'S' TO WRK-IND-INDUSTRIA-GAME                       00007170
           END-IF.                                                      00007180
      *-----------------------------------------------------            00007190
       2521-99-FIM.                                  EXIT.              00007200
      *-----------------------------------------------------            00007210
                                                                        00007220
      *-----------------------------------------------------            00007230
       2530-TESTAR-GAME-HEURISTICO                SECTION.              00007240
      *-----------------------------------------------------            00007250
           PERFORM 2531-COMPARAR-GAME-HEURISTICO                        00007260
               VARYING WRK-GHEUR-IDX FROM 1 BY 1                        00007270
               UNTIL WRK-GHEUR-IDX > WRK-GAME-HEUR-QTDE                 00007280
                  OR EH-INDUSTRIA-GAME.                                 00007290
      *-----------------------------------------------------            00007300
       2530-99-FIM.                                  EXIT.              00007310
      *-----------------------------------------------------            00007320
                                                                        00007330
      *-----------------------------------------------------            00007340
       2531-COMPARAR-GAME-HEURISTICO               SECTION.             00007350
      *-----------------------------------------------------            00007360
           MOVE SPACES TO WRK-GEN-PALHEIRO.                             00007370
           MOVE WRK-EMPRESA-MINUSC TO WRK-GEN-PALHEIRO (1:30).          00007380
           MOVE WRK-GHEUR-PALAVRA (WRK-GHEUR-IDX) TO WRK-GEN-AGULHA.    00007390
           MOVE WRK-GHEUR-TAM     (WRK-GHEUR-IDX) TO WRK-GEN-TAM-AGULHA.00007400
           PERFORM 8000-VERIFICAR-SUBCADEIA.                            00007410
           IF ACHOU-SUBCADEIA                                           00007420
               MOVE 'S' TO WRK-IND-INDUSTRIA-GAME                       00007430
           END-IF.                                                      00007440
      *-----------------------------------------------------            00007450
       2531-99-FIM.                                  EXIT.              00007460
      *-----------------------------------------------------            00007470
                                                                        00007480
      *-----------------------------------------------------            00007490
       2600-CALCULAR-PONTUACAO                    SECTION.              00007500
      *-----------------------------------------------------            00007510
           PERFORM 2610-PONTUAR-FUNCIONARIOS.                           00007520
           PERFORM 2620-PONTUAR-RECEITA.                                00007530
           PERFORM 2630-PONTUAR-REGIAO.                                 00007540
           PERFORM 2640-PONTUAR-SERVICO.                                00007550
           PERFORM 2650-PONTUAR-INDUSTRIA.                              00007560
           PERFORM 2660-PONDERAR-PONTUACAO.                             00007570
      *-----------------------------------------------------            00007580
       2600-99-FIM.                                  EXIT.              00007590
      *-----------------------------------------------------            00007600
                                                                        00007610
      *-----------------------------------------------------            00007620
       2610-PONTUAR-FUNCIONARIOS                  SECTION.              00007630
      *-----------------------------------------------------            00007640
           EVALUATE WRK-FUNCIONARIOS-ATUAL                              00007650
               WHEN '50-500'                                            00007660
               WHEN '500-5000'                                          00007670
                   MOVE 60 TO WRK-PONTOS-FUNC                           00007680
               WHEN '5000-20000'                                        00007690
               WHEN '>20000'                                            00007700
                   MOVE 100 TO WRK-PONTOS-FUNC                          00007710
               WHEN OTHER                                               00007720
                   MOVE 0 TO WRK-PONTOS-FUNC                            00007730
           END-EVALUATE.                                                00007740
      *-----------------------------------------------------            00007750
       2610-99-FIM.                                  EXIT.              00007760
      *-----------------------------------------------------            00007770
                                                                        00007780
      *-----------------------------------------------------            00007790
       2620-PONTUAR-RECEITA                       SECTION.              00007800
      *-----------------------------------------------------            00007810
           EVALUATE WRK-RECEITA-ATUAL                                   00007820
               WHEN '50M-500M'                                          00007830
                   MOVE 60 TO WRK-PONTOS-RECEITA                        00007840
               WHEN '500M-1B'                                           00007850
               WHEN '>1B'                                               00007860
                   MOVE 100 TO WRK-PONTOS-RECEITA                       00007870
               WHEN OTHER                                               00007880
                   MOVE 0 TO WRK-PONTOS-RECEITA                         00007890
           END-EVALUATE.                                                00007900
      *-----------------------------------------------------            00007910
       2620-99-FIM.                                  EXIT.              00007920
      *-----------------------------------------------------            00007930
                                                                        00007940
      *-----------------------------------------------------            00007950
       2630-PONTUAR-REGIAO                        SECTION.              00007960
      *-----------------------------------------------------            00007970
           MOVE 0 TO WRK-PONTOS-REGIAO.                                 00007980
           MOVE 'N' TO WRK-IND-ACHOU-SUBCADEIA.                         00007990
           MOVE SPACES TO WRK-GEN-PALHEIRO.                             00008000
           MOVE WRK-SEDE-ATUAL TO WRK-GEN-PALHEIRO (1:20).              00008010
           INSPECT WRK-GEN-PALHEIRO                                     00008020
               CONVERTING                                               00008030
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                             00008040
            TO 'abcdefghijklmnopqrstuvwxyz'.                            00008050
           PERFORM 2631-COMPARAR-REGIAO                                 00008060
               VARYING WRK-REGIAO-IDX FROM 1 BY 1                       00008070
               UNTIL WRK-REGIAO-IDX > WRK-REGIAO-BOA-QTDE               00008080
                  OR ACHOU-SUBCADEIA.                                   00008090
           IF ACHOU-SUBCADEIA                                           00008100
               MOVE 100 TO WRK-PONTOS-REGIAO                            00008110
           END-IF.                                                      00008120
      *-----------------------------------------------------            00008130
       2630-99-FIM.                                  EXIT.              00008140
      *-----------------------------------------------------            00008150
                                                                        00008160
      *-----------------------------------------------------            00008170
       2631-COMPARAR-REGIAO                       SECTION.              00008180
      *-----------------------------------------------------            00008190
           MOVE WRK-REGIAO-NOME (WRK-REGIAO-IDX) TO WRK-GEN-AGULHA.     00008200
           MOVE WRK-REGIAO-TAM  (WRK-REGIAO-IDX) TO WRK-GEN-TAM-AGULHA. 00008210
           PERFORM 8000-VERIFICAR-SUBCADEIA.                            00008220
      *-----------------------------------------------------            00008230
       2631-99-FIM.                                  EXIT.              00008240
      *-----------------------------------------------------            00008250
                                                                        00008260
      *-----------------------------------------------------            00008270
       2640-PONTUAR-SERVICO                       SECTION.              00008280
      *-----------------------------------------------------            00008290
           IF WRK-BUCKET-ATUAL EQUAL 'None'                             00008300
               MOVE 0 TO WRK-PONTOS-SERVICO                             00008310
           ELSE                                                         00008320
               MOVE 100 TO WRK-PONTOS-SERVICO                           00008330
           END-IF.                                                      00008340
      *-----------------------------------------------------            00008350
       2640-99-FIM.                                  EXIT.              00008360
      *-----------------------------------------------------            00008370
                                                                        00008380
      *-----------------------------------------------------            00008390
       2650-PONTUAR-INDUSTRIA                     SECTION.              00008400
      *-----------------------------------------------------            00008410
           IF EH-INDUSTRIA-GAME                                         00008420
               MOVE 100 TO WRK-PONTOS-INDUSTRIA                         00008430
           ELSE                                                         00008440
               MOVE 0 TO WRK-PONTOS-INDUSTRIA                           00008450
           END-IF.                                                      00008460
      *-----------------------------------------------------            00008470
       2650-99-FIM.                                  EXIT.              00008480
      *-----------------------------------------------------            00008490
                                                                        00008500
      *-----------------------------------------------------            00008510
       2660-PONDERAR-PONTUACAO                    SECTION.              00008520
      *-----------------------------------------------------            00008530
           COMPUTE WRK-PONTUACAO-CALC ROUNDED =                         00008540
               (WRK-PONTOS-FUNC      * 25 +                             00008550
                WRK-PONTOS-RECEITA   * 25 +                             00008560
                WRK-PONTOS-REGIAO    * 20 +                             00008570
                WRK-PONTOS-SERVICO   * 15 +                             00008580
                WRK-PONTOS-INDUSTRIA * 15) / 100.                       00008590
      *-----------------------------------------------------            00008600
       2660-99-FIM.                                  EXIT.              00008610
      *-----------------------------------------------------            00008620
                                                                        00008630
      *-----------------------------------------------------            00008640
       2700-APLICAR-REGRA-LEGADA                  SECTION.              00008650
      *-----------------------------------------------------            00008660
           MOVE 'S' TO WRK-IND-LEGADO-OK.                               00008670
           PERFORM 2710-TESTAR-FUNCIONARIOS.                            00008680
           PERFORM 2720-TESTAR-RECEITA.                                 00008690
           PERFORM 2730-TESTAR-REGIAO.                                  00008700
           PERFORM 2740-TESTAR-SERVICO.                                 00008710
           PERFORM 2750-TESTAR-INDUSTRIA.                               00008720
           MOVE SPACES TO WRK-MOTIVO-LEGADO.                            00008730
           MOVE 1 TO WRK-MOTIVO-PTR.                                    00008740
           STRING WRK-MOTIVO-1 DELIMITED BY '  '                        00008750
               ', '           DELIMITED BY SIZE                         00008760
               WRK-MOTIVO-2   DELIMITED BY '  '                         00008770
               ', '           DELIMITED BY SIZE                         00008780
               WRK-MOTIVO-3   DELIMITED BY '  '                         00008790
               ', '           DELIMITED BY SIZE                         00008800
               WRK-MOTIVO-4   DELIMITED BY '  '                         00008810
               ', '           DELIMITED BY SIZE                         00008820
               WRK-MOTIVO-5   DELIMITED BY '  '                         00008830
               INTO WRK-MOTIVO-LEGADO.                                  00008840
           IF PASSOU-REGRA-LEGADA                                       00008850
               MOVE 'Qualified' TO WRK-DECISAO-LEGADA                   00008860
           ELSE                                                         00008870
               MOVE 'Not Qualified' TO WRK-DECISAO-LEGADA               00008880
           END-IF.                                                      00008890
      *-----------------------------------------------------            00008900
       2700-99-FIM.                                  EXIT.              00008910
      *-----------------------------------------------------            00008920
                                                                        00008930
      *-----------------------------------------------------            00008940
       2710-TESTAR-FUNCIONARIOS                   SECTION.              00008950
      *-----------------------------------------------------            00008960
           EVALUATE WRK-FUNCIONARIOS-ATUAL                              00008970
               WHEN '50-500'                                            00008980
               WHEN '500-5000'                                          00008990
               WHEN '5000-20000'                                        00009000
               WHEN '>20000'                                            00009010
                   MOVE 'employee size ok' TO WRK-MOTIVO-1              00009020
               WHEN OTHER                                               00009030
                   MOVE 'employee size too small' TO WRK-MOTIVO-1       00009040
                   MOVE 'N' TO WRK-IND-LEGADO-OK                        00009050
           END-EVALUATE.                                                00009060
      *-----------------------------------------------------            00009070
       2710-99-FIM.                                  EXIT.              00009080
      *-----------------------------------------------------            00009090
                                                                        00009100
      *-----------------------------------------------------            00009110
       2720-TESTAR-RECEITA                        SECTION.              00009120
      *-----------------------------------------------------            00009130
           EVALUATE WRK-RECEITA-ATUAL                                   00009140
               WHEN '50M-500M'                                          00009150
               WHEN '500M-1B'                                           00009160
               WHEN '>1B'                                               00009170
                   MOVE 'revenue ok' TO WRK-MOTIVO-2                    00009180
               WHEN OTHER                                               00009190
                   MOVE 'revenue too low' TO WRK-MOTIVO-2               00009200
                   MOVE 'N' TO WRK-IND-LEGADO-OK                        00009210
           END-EVALUATE.                                                00009220
      *-----------------------------------------------------            00009230
       2720-99-FIM.                                  EXIT.              00009240
      *-----------------------------------------------------            00009250
                                                                        00009260
      *-----------------------------------------------------            00009270
       2730-TESTAR-REGIAO                         SECTION.              00009280
      *-----------------------------------------------------            00009290
           IF WRK-PONTOS-REGIAO EQUAL 100                               00009300
               MOVE 'region ok' TO WRK-MOTIVO-3                         00009310
           ELSE                                                         00009320
               MOVE 'region outside ICP' TO WRK-MOTIVO-3                00009330
               MOVE 'N' TO WRK-IND-LEGADO-OK                            00009340
           END-IF.                                                      00009350
      *-----------------------------------------------------            00009360
       2730-99-FIM.                                  EXIT.              00009370
      *-----------------------------------------------------            00009380
                                                                        00009390
      *-----------------------------------------------------            00009400
       2740-TESTAR-SERVICO                        SECTION.              00009410
      *-----------------------------------------------------            00009420
           IF WRK-BUCKET-ATUAL EQUAL 'None'                             00009430
               MOVE 'service mismatch' TO WRK-MOTIVO-4                  00009440
               MOVE 'N' TO WRK-IND-LEGADO-OK                            00009450
           ELSE                                                         00009460
               MOVE 'service relevant' TO WRK-MOTIVO-4                  00009470
           END-IF.                                                      00009480
      *-----------------------------------------------------            00009490
       2740-99-FIM.                                  EXIT.              00009500
      *-----------------------------------------------------            00009510
                                                                        00009520
      *-----------------------------------------------------            00009530
       2750-TESTAR-INDUSTRIA                      SECTION.              00009540
      *-----------------------------------------------------            00009550
           IF EH-INDUSTRIA-GAME                                         00009560
               MOVE 'gaming industry match' TO WRK-MOTIVO-5             00009570
           ELSE                                                         00009580
               MOVE 'not gaming industry' TO WRK-MOTIVO-5               00009590
               MOVE 'N' TO WRK-IND-LEGADO-OK                            00009600
           END-IF.                                                      00009610
      *-----------------------------------------------------            00009620
       2750-99-FIM.                                  EXIT.              00009630
      *-----------------------------------------------------            00009640
                                                                        00009650
      *-----------------------------------------------------            00009660
       2800-COMBINAR-DECISAO                      SECTION.              00009670
      *-----------------------------------------------------            00009680
           IF PASSOU-REGRA-LEGADA                                       00009690
               MOVE 'Qualified' TO WRK-DECISAO-FINAL                    00009700
               MOVE 95 TO WRK-CONFIANCA-CALC                            00009710
               MOVE SPACES TO WRK-MOTIVO-FINAL                          00009720
               MOVE 1 TO WRK-MOTIVO-PTR                                 00009730
               STRING WRK-EMPRESA-TRIM  DELIMITED BY '  '               00009740
                   ' matches ICP ('    DELIMITED BY SIZE                00009750
                   WRK-MOTIVO-LEGADO   DELIMITED BY '  '                00009760
                   ').'                DELIMITED BY SIZE                00009770
                   INTO WRK-MOTIVO-FINAL                                00009780
           ELSE                                                         00009790
               IF WRK-PONTUACAO-CALC >= 75                              00009800
                   MOVE 'Qualified' TO WRK-DECISAO-FINAL                00009810
                   MOVE WRK-PONTUACAO-CALC TO WRK-CONFIANCA-CALC        00009820
                   MOVE SPACES TO WRK-MOTIVO-FINAL                      00009830
                   MOVE WRK-PONTUACAO-CALC TO WRK-SUM-ED-DECIMAL        00009840
                   MOVE 1 TO WRK-MOTIVO-PTR                             00009850
                   STRING WRK-EMPRESA-TRIM      DELIMITED BY '  '       00009860
                       ' passes weighted score (' DELIMITED BY SIZE     00009870
                       WRK-SUM-ED-DECIMAL         DELIMITED BY SIZE     00009880
                       ' >= 75).'                 DELIMITED BY SIZE     00009890
                       INTO WRK-MOTIVO-FINAL                            00009900
               ELSE                                                     00009910
                   MOVE 'Not Qualified' TO WRK-DECISAO-FINAL            00009920
                   MOVE 75 TO WRK-CONFIANCA-CALC                        00009930
                   MOVE WRK-MOTIVO-LEGADO TO WRK-MOTIVO-FINAL           00009940
               END-IF                                                   00009950
           END-IF.                                                      00009960
      *-----------------------------------------------------            00009970
       2800-99-FIM.                                  EXIT.              00009980
      *-----------------------------------------------------            00009990
                                                                        00010000
      *-----------------------------------------------------            00010010
       2850-GRAVAR-NAO-GAME                       SECTION.              00010020
      *-----------------------------------------------------            00010030
           MOVE SPACES TO RESULT-REC.                                   00010040
           MOVE WRK-EMPRESA-TRIM    TO RES-EMPRESA.                     00010050
           MOVE WRK-CARGO-TRIM      TO RES-CARGO.                       00010060
           MOVE 'Non-Game Role'     TO RES-SERVICO-DET.                 00010070
           MOVE 'None'              TO RES-FAIXA.                       00010080
           MOVE 'Unknown'           TO RES-SEDE.                        00010090
           MOVE 'Unknown'           TO RES-FUNCIONARIOS.                00010100
           MOVE 'Unknown'           TO RES-RECEITA.                     00010110
           MOVE 'N'                 TO RES-INDUSTRIA.                   00010120
           MOVE 'Not Qualified'     TO RES-DECISAO.                     00010130
           MOVE 'Role not related to game development.'                 00010140
                                     TO RES-MOTIVO.                     00010150
           MOVE 100                 TO RES-CONFIANCA.                   00010160
           MOVE 0                   TO RES-PONTUACAO.                   00010170
           MOVE WRK-URL-TRIM        TO RES-URL.                         00010180
           WRITE RESULT-REC.                                            00010190
           PERFORM 4200-TESTARSTATUS-RESULTS.                           00010200
           PERFORM 2910-ACUMULAR-TOTAIS.                                00010210
      *-----------------------------------------------------            00010220
       2850-99-FIM.                                  EXIT.              00010230
      *-----------------------------------------------------            00010240
                                                                        00010250
      *-----------------------------------------------------            00010260
       2900-GRAVAR-RESULTADO                      SECTION.              00010270
      *-----------------------------------------------------            00010280
           MOVE SPACES TO RESULT-REC.                                   00010290
           MOVE WRK-EMPRESA-TRIM       TO RES-EMPRESA.                  00010300
           MOVE WRK-CARGO-TRIM         TO RES-CARGO.                    00010310
           MOVE WRK-SERVICO-DET-ATUAL  TO RES-SERVICO-DET.              00010320
           MOVE WRK-BUCKET-ATUAL       TO RES-FAIXA.                    00010330
           MOVE WRK-SEDE-ATUAL         TO RES-SEDE.                     00010340
           MOVE WRK-FUNCIONARIOS-ATUAL TO RES-FUNCIONARIOS.             00010350
           MOVE WRK-RECEITA-ATUAL      TO RES-RECEITA.                  00010360
           IF EH-INDUSTRIA-GAME                                         00010370
               MOVE 'Y' TO RES-INDUSTRIA                                00010380
           ELSE                                                         00010390
               MOVE 'N' TO RES-INDUSTRIA                                00010400
           END-IF.                                                      00010410
           MOVE WRK-DECISAO-FINAL      TO RES-DECISAO.                  00010420
           MOVE WRK-MOTIVO-FINAL       TO RES-MOTIVO.                   00010430
           MOVE WRK-CONFIANCA-CALC     TO RES-CONFIANCA.                00010440
           MOVE WRK-PONTUACAO-CALC     TO RES-PONTUACAO.                00010450
           MOVE WRK-URL-TRIM           TO RES-URL.                      00010460
           WRITE RESULT-REC.                                            00010470
           PERFORM 4200-TESTARSTATUS-RESULTS.                           00010480
           PERFORM 2910-ACUMULAR-TOTAIS.                                00010490
      *-----------------------------------------------------            00010500
       2900-99-FIM.                                  EXIT.              00010510
      *-----------------------------------------------------            00010520
                                                                        00010530
      *-----------------------------------------------------            00010540
       2910-ACUMULAR-TOTAIS                       SECTION.              00010550
      *-----------------------------------------------------            00010560
           ADD 1 TO WRK-TOTAL-LEADS.                                    00010570
           ADD RES-PONTUACAO TO WRK-SOMA-PONTOS.                        00010580
           IF RES-DECISAO EQUAL 'Qualified'                             00010590
               ADD 1 TO WRK-QTDE-QUALIF                                 00010600
           END-IF.                                                      00010610
           EVALUATE RES-FAIXA                                           00010620
               WHEN 'Art'                                               00010630
                   ADD 1 TO WRK-QTDE-ART                                00010640
               WHEN 'Co-Dev'                                            00010650
                   ADD 1 TO WRK-QTDE-CODEV                              00010660
               WHEN 'Full'                                              00010670
                   ADD 1 TO WRK-QTDE-FULL                               00010680
               WHEN OTHER                                               00010690
                   ADD 1 TO WRK-QTDE-NONE                               00010700
           END-EVALUATE.                                                00010710
      *-----------------------------------------------------            00010720
       2910-99-FIM.                                  EXIT.              00010730
      *-----------------------------------------------------            00010740
                                                                        00010750
      *-----------------------------------------------------            00010760
       2950-REGISTRAR-URL                         SECTION.              00010770
      *-----------------------------------------------------            00010780
           IF WRK-URL-QTDE < WRK-URL-MAX                                00010790
               ADD 1 TO WRK-URL-QTDE                                    00010800
               MOVE WRK-URL-TRIM TO WRK-URL-TAB (WRK-URL-QTDE)          00010810
           END-IF.                                                      00010820
      *-----------------------------------------------------            00010830
       2950-99-FIM.                                  EXIT.              00010840
      *-----------------------------------------------------            00010850
                                                                        00010860
      *-----------------------------------------------------            00010870
       3000-FINALIZAR                             SECTION.              00010880
      *-----------------------------------------------------            00010890
           PERFORM 3100-IMPRIME-SUMARIO.                                00010900
           CLOSE LEADS RESULTS SUMMARY.                                 00010910
           DISPLAY WRK-MENSAGEM-FIM-LEADS.                              00010920
           DISPLAY 'LEADS PROCESSADOS : ' WRK-TOTAL-LEADS.              00010930
           DISPLAY 'QUALIFICADOS      : ' WRK-QTDE-QUALIF.              00010940
           DISPLAY 'IGNORADOS (SKIP)  : ' WRK-QTDE-SKIP.                00010950
      *-----------------------------------------------------            00010960
       3000-99-FIM.                                  EXIT.              00010970
      *-----------------------------------------------------            00010980
                                                                        00010990
      *-----------------------------------------------------            00011000
       3100-IMPRIME-SUMARIO                       SECTION.              00011010
      *-----------------------------------------------------            00011020
           WRITE FD-SUMMARY FROM WRK-SUM-TITULO AFTER ADVANCING C01.    00011030
                                                                        00011040
           MOVE WRK-TOTAL-LEADS TO WRK-SUM-ED-INTEIRO.                  00011050
           MOVE 'TOTAL LEADS PROCESSED:  ' TO WRK-SUM-RUTULO.           00011060
           MOVE WRK-SUM-ED-INTEIRO          TO WRK-SUM-VALOR.           00011070
           WRITE FD-SUMMARY FROM WRK-SUM-LINHA AFTER ADVANCING 1 LINE.  00011080
                                                                        00011090
           MOVE WRK-QTDE-QUALIF TO WRK-SUM-ED-INTEIRO.                  00011100
           MOVE 'QUALIFIED:              ' TO WRK-SUM-RUTULO.           00011110
           MOVE WRK-SUM-ED-INTEIRO          TO WRK-SUM-VALOR.           00011120
           WRITE FD-SUMMARY FROM WRK-SUM-LINHA AFTER ADVANCING 1 LINE.  00011130
                                                                        00011140
           IF WRK-TOTAL-LEADS > 0                                       00011150
               DIVIDE WRK-SOMA-PONTOS BY WRK-TOTAL-LEADS                00011160
                   GIVING WRK-MEDIA-PONTOS ROUNDED                      00011170
           ELSE                                                         00011180
               MOVE ZERO TO WRK-MEDIA-PONTOS                            00011190
           END-IF.                                                      00011200
           MOVE WRK-MEDIA-PONTOS TO WRK-SUM-ED-DECIMAL.                 00011210
           MOVE 'AVERAGE SCORE:          ' TO WRK-SUM-RUTULO.           00011220
           MOVE WRK-SUM-ED-DECIMAL          TO WRK-SUM-VALOR.           00011230
           WRITE FD-SUMMARY FROM WRK-SUM-LINHA AFTER ADVANCING 1 LINE.  00011240
                                                                        00011250
           WRITE FD-SUMMARY FROM WRK-SUM-CABEC-FAIXA                    00011260
               AFTER ADVANCING 1 LINE.                                  00011270
                                                                        00011280
           MOVE WRK-QTDE-ART TO WRK-SUM-ED-INTEIRO.                     00011290
           MOVE 'ART'        TO WRK-SUM-FAIXA-NOME.                     00011300
           MOVE WRK-SUM-ED-INTEIRO TO WRK-SUM-FAIXA-VALOR.              00011310
           WRITE FD-SUMMARY FROM WRK-SUM-FAIXA AFTER ADVANCING 1 LINE.  00011320
                                                                        00011330
           MOVE WRK-QTDE-CODEV TO WRK-SUM-ED-INTEIRO.                   00011340
           MOVE 'CO-DEV'       TO WRK-SUM-FAIXA-NOME.                   00011350
           MOVE WRK-SUM-ED-INTEIRO TO WRK-SUM-FAIXA-VALOR.              00011360
           WRITE FD-SUMMARY FROM WRK-SUM-FAIXA AFTER ADVANCING 1 LINE.  00011370
                                                                        00011380
           MOVE WRK-QTDE-FULL TO WRK-SUM-ED-INTEIRO.                    00011390
           MOVE 'FULL'        TO WRK-SUM-FAIXA-NOME.                    00011400
           MOVE WRK-SUM-ED-INTEIRO TO WRK-SUM-FAIXA-VALOR.              00011410
           WRITE FD-SUMMARY FROM WRK-SUM-FAIXA AFTER ADVANCING 1 LINE.  00011420
                                                                        00011430
           MOVE WRK-QTDE-NONE TO WRK-SUM-ED-INTEIRO.                    00011440
           MOVE 'NONE'        TO WRK-SUM-FAIXA-NOME.                    00011450
           MOVE WRK-SUM-ED-INTEIRO TO WRK-SUM-FAIXA-VALOR.              00011460
           WRITE FD-SUMMARY FROM WRK-SUM-FAIXA AFTER ADVANCING 1 LINE.  00011470
                                                                        00011480
           MOVE WRK-QTDE-SKIP TO WRK-SUM-ED-INTEIRO.                    00011490
           MOVE 'SKIPPED (BLANK/DUP):    ' TO WRK-SUM-RUTULO.           00011500
           MOVE WRK-SUM-ED-INTEIRO          TO WRK-SUM-VALOR.           00011510
           WRITE FD-SUMMARY FROM WRK-SUM-LINHA AFTER ADVANCING 1 LINE.  00011520
      *-----------------------------------------------------            00011530
       3100-99-FIM.                                  EXIT.              00011540
      *-----------------------------------------------------            00011550
                                                                        00011560
      *-----------------------------------------------------            00011570
       4000-TESTAR-STATUS                         SECTION.              00011580
      *-----------------------------------------------------            00011590
           IF WRK-FS-LEADS NOT EQUAL 0                                  00011600
               MOVE 'LQRATE01' TO WRK-PROGRAMA                          00011610
               MOVE '4000'     TO WRK-SECAO                             00011620
               MOVE 'ERRO NO OPEN DE LEADS' TO WRK-MENSAGEM             00011630
               MOVE WRK-FS-LEADS           TO WRK-STATUS                00011640
               PERFORM 9000-ERRO                                        00011650
           END-IF.                                                      00011660
           IF WRK-FS-RESULTS NOT EQUAL 0                                00011670
               MOVE 'LQRATE01' TO WRK-PROGRAMA                          00011680
               MOVE '4000'     TO WRK-SECAO                             00011690
               MOVE 'ERRO NO OPEN DE RESULTS' TO WRK-MENSAGEM           00011700
               MOVE WRK-FS-RESULTS         TO WRK-STATUS                00011710
               PERFORM 9000-ERRO                                        00011720
           END-IF.                                                      00011730
           IF WRK-FS-SUMMARY NOT EQUAL 0                                00011740
               MOVE 'LQRATE01' TO WRK-PROGRAMA                          00011750
               MOVE '4000'     TO WRK-SECAO                             00011760
               MOVE 'ERRO NO OPEN DE SUMMARY' TO WRK-MENSAGEM           00011770
               MOVE WRK-FS-SUMMARY         TO WRK-STATUS                00011780
               PERFORM 9000-ERRO                                        00011790
           END-IF.                                                      00011800
      *-----------------------------------------------------            00011810
       4000-99-FIM.                                  EXIT.              00011820
      *-----------------------------------------------------            00011830
                                                                        00011840
      *-----------------------------------------------------            00011850
       4100-TESTARSTATUS-COMPANIES                SECTION.              00011860
      *-----------------------------------------------------            00011870
           IF WRK-FS-COMPANIES NOT EQUAL 0                              00011880
               MOVE 'LQRATE01' TO WRK-PROGRAMA                          00011890
               MOVE '4100'     TO WRK-SECAO                             00011900
               MOVE 'ERRO NO OPEN DE COMPANIES' TO WRK-MENSAGEM         00011910
               MOVE WRK-FS-COMPANIES       TO WRK-STATUS                00011920
               PERFORM 9000-ERRO                                        00011930
           END-IF.                                                      00011940
      *-----------------------------------------------------            00011950
       4100-99-FIM.                                  EXIT.              00011960
      *-----------------------------------------------------            00011970
                                                                        00011980
      *-----------------------------------------------------            00011990
       4200-TESTARSTATUS-RESULTS                  SECTION.              00012000
      *-----------------------------------------------------            00012010
           IF WRK-FS-RESULTS NOT EQUAL 0                                00012020
               MOVE 'LQRATE01' TO WRK-PROGRAMA                          00012030
               MOVE '4200'     TO WRK-SECAO                             00012040
               MOVE 'ERRO NA GRAVACAO DE RESULTS' TO WRK-MENSAGEM       00012050
               MOVE WRK-FS-RESULTS         TO WRK-STATUS                00012060
               PERFORM 9000-ERRO                                        00012070
           END-IF.                                                      00012080
      *-----------------------------------------------------            00012090
       4200-99-FIM.                                  EXIT.              00012100
      *-----------------------------------------------------            00012110
                                                                        00012120
      *-----------------------------------------------------            00012130
       8000-VERIFICAR-SUBCADEIA                   SECTION.              00012140
      *-----------------------------------------------------            00012150
           MOVE 'N' TO WRK-IND-ACHOU-SUBCADEIA.                         00012160
           IF WRK-GEN-TAM-AGULHA > 0                                    00012170
               MOVE 1 TO WRK-GEN-POS                                    00012180
               PERFORM 8001-COMPARAR-POSICAO                            00012190
                   UNTIL WRK-GEN-POS + WRK-GEN-TAM-AGULHA - 1           00012200
                            > WRK-GEN-TAM-PALHEIRO                      00012210
                      OR ACHOU-SUBCADEIA                                00012220
           END-IF.                                                      00012230
      *-----------------------------------------------------            00012240
       8000-99-FIM.                                  EXIT.              00012250
      *-----------------------------------------------------            00012260
                                                                        00012270
      *-----------------------------------------------------            00012280
       8001-COMPARAR-POSICAO                      SECTION.              00012290
      *-----------------------------------------------------            00012300
           IF WRK-GEN-PALHEIRO (WRK-GEN-POS:WRK-GEN-TAM-AGULHA)         00012310
                   EQUAL WRK-GEN-AGULHA (1:WRK-GEN-TAM-AGULHA)          00012320
               MOVE 'S' TO WRK-IND-ACHOU-SUBCADEIA                      00012330
           ELSE                                                         00012340
               ADD 1 TO WRK-GEN-POS                                     00012350
           END-IF.                                                      00012360
      *-----------------------------------------------------            00012370
       8001-99-FIM.                                  EXIT.              00012380
      *-----------------------------------------------------            00012390
                                                                        00012400
      *-----------------------------------------------------            00012410
       9000-ERRO                            SECTION.                    00012420
      *-----------------------------------------------------            00012430
           DISPLAY WRK-MENSAGEM.                                        00012440
           CALL 'GRAVALOG' USING WRK-DADOS.                             00012450
           GOBACK.                                                      00012460
      *-----------------------------------------------------            00012470
       9000-99-FIM.                                  EXIT.              00012480
      *-----------------------------------------------------            00012490
